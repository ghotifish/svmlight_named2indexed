000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SvmCnvrt.
000300 AUTHOR. R. J. DELACRUZ.
000400 INSTALLATION. CORPORATE DATA SERVICES - MODEL PREP GROUP.
000500 DATE-WRITTEN. 11/14/89.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800*===============================================================*
000900*  SVMCNVRT                                                     *
001000*  BATCH CONVERSION OF A NAMED-FEATURE MODEL-PREP FILE INTO AN  *
001100*  INDEXED-FEATURE MODEL-PREP FILE FOR THE OVERNIGHT SCORING    *
001200*  RUN.  EACH DISTINCT FEATURE NAME IS ASSIGNED THE NEXT WHOLE  *
001300*  NUMBER, STARTING AT ONE, IN THE ORDER THE NAME IS FIRST SEEN *
001400*  ACROSS THE WHOLE FILE.  THE RESERVED NAME QID IS NEVER GIVEN *
001500*  A NUMBER - IT IS CARRIED THROUGH AS THE LITERAL TEXT QID.    *
001600*  ONE LINE IN, ONE LINE OUT, NO RERUN OR RESTART LOGIC.        *
001700*===============================================================*
001710*  THE MODELING GROUP CANNOT HOLD A FIXED FEATURE DICTIONARY -   *
001720*  NEW FEATURES SHOW UP EVERY TIME THE UPSTREAM EXTRACT CHANGES  *
001730*  ITS COLUMN LIST, AND THE SCORING ENGINE WILL NOT ACCEPT A     *
001740*  NAMED COLUMN.  THIS PROGRAM IS THE ONLY THING STANDING        *
001750*  BETWEEN THAT EXTRACT AND THE OVERNIGHT SCORE BATCH, SO IT     *
001760*  MUST RUN CLEAN OR THE SCORE BATCH SIMPLY DOES NOT RUN.        *
001770*===============================================================*
001800*  CHANGE LOG.                                                  *
001900*---------------------------------------------------------------*
002000* 11/14/89  RJD  CR0001  ORIGINAL CODING.                         CR0001
002100* 02/06/90  RJD  CR0118  QID RESERVED NAME NO LONGER TAKES A      CR0118
002200*                        DICTIONARY SLOT PER MODEL GROUP.         CR0118
002300* 06/19/90  RJD  CR0203  ADDED OPTIONAL INDEX-TO-NAME MAPPING     CR0203
002400*                        FILE, WRITTEN AS NAMES ARE FOUND.        CR0203
002500* 01/22/91  TLK  CR1102  DROPPED TRAILING BLANK WRITTEN AFTER     CR1102
002600*                        FEATURE LIST WHEN NO INFO PRESENT.       CR1102
002700* 08/09/91  TLK  CR1244  DICTIONARY TABLE RAISED TO 9999          CR1244
002800*                        ENTRIES - 999 RAN OUT ON LARGE FILES.    CR1244
002900* 03/03/93  MEH  CR1560  FIXED COMPLETION COUNT - WAS REPORTING   CR1560
003000*                        ONE RECORD TOO MANY.                     CR1560
003100* 09/14/93  MEH  CR1611  ADDED DUPLICATE-FEATURE ABORT CHECK      CR1611
003200*                        WITHIN A SINGLE RECORD.                  CR1611
003300* 05/02/94  MEH  CR1789  ADDED PROGRESS MESSAGE EVERY 1000        CR1789
003400*                        RECORDS UNDER CONSOLE MODE.              CR1789
003500* 12/11/95  DWS  CR2044  QID PAIR NOW PRINTS LAST IN THE          CR2044
003600*                        CONVERTED RECORD, PER LOADER SPEC.       CR2044
003700* 07/30/96  DWS  CR2151  ADDED ELAPSED-TIME MESSAGE AT            CR2151
003800*                        COMPLETION (HR/MIN/SEC/MS).              CR2151
003900* 04/18/97  DWS  CR2290  CONSOLE MESSAGES NOW GATED BY THE        CR2290
004000*                        UPSI-0 JOB SWITCH, NOT ALWAYS ON.        CR2290
004100* 11/02/98  KPN  CR2477  YEAR 2000 PROGRAM REVIEW COMPLETED.      CR2477
004200*                        NO TWO-DIGIT YEAR FIELDS ARE USED IN     CR2477
004300*                        THIS PROGRAM.  NO CHANGE REQUIRED.       CR2477
004400* 06/07/99  KPN  CR2510  WIDENED FEATURE NAME/VALUE WORK AREAS    CR2510
004500*                        FOR LONGER MODEL FEATURE NAMES.          CR2510
004600* 02/14/00  KPN  CR2606  FIXED BINARY SEARCH BOUNDS WHEN THE      CR2606
004700*                        DICTIONARY IS STILL EMPTY.               CR2606
004710* 03/09/01  KPN  CR2713  INFO ANNOTATION WAS BEING CUT OFF AT     CR2713
004720*                        ITS FIRST EMBEDDED BLANK - QA CAUGHT     CR2713
004730*                        THIS ON A RECORD WITH A "#NOTE: SEE      CR2713
004740*                        ANALYST" REMARK.  SEE 310000/500000.     CR2713
004750* 03/09/01  KPN  CR2714  DUPLICATE-FEATURE ABORT DISPLAY COULD    CR2714
004760*                        NAME THE WRONG FEATURE WHEN THE          CR2714
004770*                        DUPLICATE WAS NOT THE FIRST PAIR IN THE  CR2714
004780*                        RECORD - INDEX WAS BORROWED FROM THE     CR2714
004790*                        WRONG TABLE.  SEE 447000.                CR2714
004791* 09/17/01  KPN  CR2809  WIDENED THE BOXED CONSOLE MESSAGES TO    CR2809
004792*                        A COMMON WIDTH SO THE STARTUP, ABORT,    CR2809
004793*                        AND ERROR BANNERS ALL LINE UP THE SAME   CR2809
004794*                        WAY ON THE OPERATOR CONSOLE.             CR2809
004795* 04/02/02  DWS  CR2955  CODE-REVIEW PASS - NO LOGIC CHANGE.      CR2955
004796*                        ADDED PARAGRAPH-LEVEL RATIONALE          CR2955
004797*                        COMMENTS THROUGHOUT PER THE DEPARTMENT   CR2955
004798*                        STANDARD ADOPTED THIS YEAR (MEMO         CR2955
004799*                        DS-02-014) SO A NEW MAINTAINER DOES NOT  CR2955
004800*                        HAVE TO RE-DERIVE WHY EACH TABLE AND     CR2955
004801*                        SWITCH EXISTS FROM THE CODE ALONE.       CR2955
004802* 11/11/03  KPN  CR3102  CONFIRMED EVERY COUNTER, SUBSCRIPT, AND  CR3102
004803*                        ACCUMULATOR IN THIS PROGRAM IS DECLARED  CR3102
004804*                        COMP PER THE 2003 PERFORMANCE AUDIT OF   CR3102
004805*                        THE OVERNIGHT BATCH WINDOW.  NO CHANGE   CR3102
004806*                        REQUIRED - ALREADY COMPLIANT.            CR3102
004807* 06/23/04  DWS  CR3287  ADDED FIELD-LEVEL COMMENTS TO THE        CR3287
004808*                        WORKING-STORAGE TABLES THAT WERE STILL   CR3287
004809*                        CARRYING ONLY THEIR ORIGINAL 1989        CR3287
004810*                        NAMES AND NO EXPLANATION - RAISED BY     CR3287
004811*                        THE NEW HIRE ORIENTATION WALKTHROUGH.    CR3287
004812* 02/09/05  KPN  CR3390  REVIEWED PROGRAM AGAINST THE MODEL       CR3390
004813*                        GROUP'S CURRENT EXTRACT LAYOUT.  NO      CR3390
004814*                        LAYOUT DRIFT FOUND - NO CHANGE REQUIRED. CR3390
004815* 03/14/05  DWS  CR3391  DROPPED THE C01/TOP-OF-FORM MNEMONIC -   CR3391
004816*                        THIS PROGRAM NEVER PRINTS AND NO OTHER   CR3391
004817*                        JOB STEP DECLARES ONE.  ALSO REPLACED    CR3391
004818*                        THE UPSI-0 VERBOSE SWITCH WITH A ONE-    CR3391
004819*                        TIME STARTUP MENU (105000) SINCE THIS    CR3391
004820*                        SHOP RUNS ITS OPTIONS BY OPERATOR        CR3391
004821*                        ACCEPT, NOT BY UPSI BYTE.  TRIMMED TWO   CR3391
004822*                        FIELDS THAT WERE NEVER SET OR TESTED     CR3391
004823*                        (WS-RESOLVED-QID-SWITCH, THE             CR3391
004824*                        FEATURE-SEPARATOR-CHAR CLASS).           CR3391
004825*---------------------------------------------------------------*
004900
004920*---------------------------------------------------------------*
004930* ENVIRONMENT DIVISION.  THIS PROGRAM RUNS ON THE SAME 4381      *
004940* PARTITION AS THE REST OF THE OVERNIGHT MODEL PREP STREAM - IT  *
004950* IS NOT A CANDIDATE FOR THE DISTRIBUTED SERVERS SINCE IT MUST   *
004960* SHARE A DD SCOPE WITH THE SCORING STEP THAT FOLLOWS IT.        *
004970*---------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-4381.
005300 OBJECT-COMPUTER. IBM-4381.
005400 SPECIAL-NAMES.
005410*    HOUSE STANDARD ON EVERY LINE-SEQUENTIAL FILE IN THIS SHOP - *
005420*    SEE THE PADDING CHARACTER CLAUSE ON EACH SELECT BELOW.      *
005500     SYMBOLIC CHARACTERS asterisk IS 43.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200* CR0001 - THE NAMED FILE COMING FROM THE MODEL BUILD STEP.
006300     SELECT named-data-file ASSIGN TO SVMIN
006400            ORGANIZATION IS LINE SEQUENTIAL
006410            PADDING CHARACTER IS asterisk
006500            FILE STATUS  IS fs-named-data-file.
006600
006700* CR0001 - THE INDEXED FILE HANDED TO THE SCORING STEP.
006800     SELECT indexed-data-file ASSIGN TO SVMOUT
006900            ORGANIZATION IS LINE SEQUENTIAL
006910            PADDING CHARACTER IS asterisk
007000            FILE STATUS  IS fs-indexed-data-file.
007100
007200* CR0203 - OPTIONAL.  IF THE DD/ASSIGN IS NOT PRESENT AT OPEN
007300*          TIME THE PROGRAM SIMPLY DOES NOT WRITE A MAPPING.
007400     SELECT OPTIONAL mapping-file ASSIGN TO SVMMAP
007500            ORGANIZATION IS LINE SEQUENTIAL
007510            PADDING CHARACTER IS asterisk
007600            FILE STATUS  IS fs-mapping-file.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*---------------------------------------------------------------*
008100* CR0001 - ONE PHYSICAL LINE PER FEATURE RECORD OR COMMENT.     *
008200* CR2510 - RAISED TO 2040 TO CARRY LONGER FEATURE NAMES.        *
008300*---------------------------------------------------------------*
008400 FD  named-data-file
008500     LABEL RECORD IS OMITTED.
008600 01  named-data-record.
008610*    THE ACTIVE LINE TEXT.  BLANK LINES, COMMENT LINES, AND     *
008620*    DATA LINES ALL RIDE IN THIS SAME 2040-BYTE FIELD - 210000  *
008630*    DECIDES WHICH THEY ARE BEFORE ANYTHING ELSE TOUCHES THEM.  *
008700     05  named-data-record-text      PIC X(2040).
008710*    PAD TO AN EVEN 2048-BYTE RECORD - THIS SHOP NEVER LEAVES A *
008720*    RECORD WITHOUT SOME FILLER AT THE BOTTOM, EVEN WHEN THE    *
008730*    PAD ITSELF CARRIES NO DATA.                                *
008800     05  FILLER                      PIC X(008).
008900
009000* CR2606 - FAST FIRST-BYTE VIEW USED BY THE LINE ROUTER BELOW
009100*          TO SHORT-CIRCUIT THE COMMON "STARTS WITH #" CASE
009200*          WITHOUT WALKING THE WHOLE LINE FIRST.
009300 01  named-data-record-lead-byte REDEFINES named-data-record.
009400     05  named-data-record-lead-char PIC X(001).
009500     05  FILLER                      PIC X(2047).
009600
009700 FD  indexed-data-file
009800     LABEL RECORD IS OMITTED.
009900 01  indexed-data-record.
009910*    HOLDS WHICHEVER OF THE THREE OUTPUT LINE SHAPES 500000,    *
009920*    220000, OR THE DECLARATIVES ERROR PATHS LAST MOVED IN -    *
009930*    THE SCORING ENGINE READS THIS FILE LINE BY LINE AND DOES   *
009940*    NOT CARE WHICH PARAGRAPH BUILT ANY GIVEN LINE.             *
010000     05  indexed-data-record-text    PIC X(2040).
010100     05  FILLER                      PIC X(008).
010200
010300 FD  mapping-file
010400     LABEL RECORD IS OMITTED.
010500 01  mapping-file-record.
010510*    ONE INDEX-NUMBER/FEATURE-NAME PAIR PER LINE (R4.2) - THIS   *
010520*    FILE IS FOR HUMAN AND AUDIT USE ONLY, NEVER READ BACK BY    *
010530*    THIS PROGRAM OR BY THE SCORING STEP, SO 72 BYTES IS AMPLE.  *
010600     05  mapping-file-record-text    PIC X(072).
010700     05  FILLER                      PIC X(008).
010800
010900 WORKING-STORAGE SECTION.
011000*---------------------------------------------------------------*
011100* FILE STATUS AND RUNNING COUNTERS.                             *
011200*---------------------------------------------------------------*
011210*    THE THREE STATUS BYTES BELOW ARE TESTED BY THE DECLARATIVES*
011220*    HANDLERS BELOW (NAMED/INDEXED) AND BY 100000 (MAPPING) -   *
011230*    EACH FILE GETS ITS OWN, PER HOUSE STANDARD, SO A BAD READ   *
011240*    ON ONE FILE CAN NEVER BE MISREAD AS A BAD WRITE ON ANOTHER. *
011300 77  fs-named-data-file              PIC 9(02)      VALUE ZEROES.
011400 77  fs-indexed-data-file            PIC 9(02)      VALUE ZEROES.
011500 77  fs-mapping-file                 PIC 9(02)      VALUE ZEROES.
011600
011610*    WS-RECORD-COUNT IS THE TRUE COUNT OF DATA LINES CONVERTED   *
011620*    (CR1560 FIXED THIS TO EXCLUDE BLANK/COMMENT LINES, WHICH    *
011630*    AN EARLIER CUT OF THIS PROGRAM WAS ADDING IN BY MISTAKE).   *
011700 77  ws-record-count                 PIC 9(09) COMP VALUE ZEROES.
011710*    NEXT WHOLE NUMBER TO HAND OUT TO A FEATURE NAME THE         *
011720*    DICTIONARY HAS NEVER SEEN BEFORE (R2.3) - STARTS AT ONE AND *
011730*    NEVER GOES BACKWARD OR IS REUSED FOR THE LIFE OF THE RUN.   *
011800 77  ws-next-feature-index           PIC 9(09) COMP VALUE 1.
011810*    HOW MANY NAMES THE DICTIONARY HOLDS RIGHT NOW - GROWS BY    *
011820*    ONE EVERY TIME 430000 ASSIGNS A BRAND-NEW FEATURE NUMBER.   *
011900 77  ws-dictionary-count             PIC 9(09) COMP VALUE ZEROES.
012000
012010*    NAMED CONSTANTS IN THE HOUSE 78-LEVEL STYLE - LITERALS THAT *
012020*    MEAN SOMETHING BUSINESS-WISE ARE NAMED HERE INSTEAD OF      *
012030*    BEING BURIED AS BARE NUMBERS DOWN IN THE PROCEDURE DIVISION.*
012100 78  cte-01                                         VALUE 1.
012110*    CR1789 - THE PROGRESS-MESSAGE INTERVAL.  IF OPERATIONS EVER *
012120*    WANTS A DIFFERENT CADENCE THIS IS THE ONE PLACE TO CHANGE.  *
012200 78  cte-1000                                       VALUE 1000.
012210*    UPPER BOUND ON HOW MANY FEATURE TOKENS ONE RECORD MAY HOLD  *
012220*    -  SIZES WS-FEATURE-LIST-TABLE AND WS-CONVERTED-LIST-TABLE. *
012230*    THE MODEL GROUP HAS NEVER SHIPPED A RECORD WITH MORE THAN A *
012240*    FEW DOZEN FEATURES, SO 64 LEAVES ROOM WITHOUT BEING WASTEFUL*
012300 78  cte-max-features-per-record                    VALUE 64.
012310*    CR1244 - HOW MANY DISTINCT FEATURE NAMES THE WHOLE RUN MAY  *
012320*    DISCOVER.  999 WAS THE ORIGINAL LIMIT AND RAN OUT ON A      *
012330*    LARGE EXTRACT IN 1991; 9999 HAS HELD EVER SINCE.            *
012400 78  cte-max-dictionary-entries                     VALUE 9999.
012410*    CR2044 - AN OUT-OF-RANGE COMPARE KEY FOR THE RESERVED QID   *
012420*    PAIR SO IT ALWAYS SORTS TO THE BOTTOM OF THE CONVERTED LIST *
012430*    (R3.2) NO MATTER HOW HIGH A REAL FEATURE INDEX EVER CLIMBS. *
012500 78  cte-qid-compare-key                            VALUE 999999999.
012600
012700*---------------------------------------------------------------*
012800* CR2290/CR3391 - PROGRAM SWITCHES.                              *
012900*---------------------------------------------------------------*
013000 01  ws-program-switches.
013005*    CR3391 - THE OPERATOR'S ANSWER TO 105000'S STARTUP MENU -   *
013006*    HOLDS UNTIL THE PROGRAM ENDS SINCE THE MENU RUNS ONCE, NOT  *
013007*    ONCE PER RECORD (R5.4 IS SATISFIED AT MOST ONCE PER RUN).   *
013008     05  ws-run-mode-choice           PIC 9(01)  VALUE ZEROES.
013009         88  sw-run-mode-verbose                 VALUE 1.
013010*        CR2290 - QUIET RUN CHOICE, THE ONE OPERATIONS PICKS FOR *
013011*        THE UNATTENDED OVERNIGHT STREAM SO THE CONSOLE LOG DOES *
013012*        NOT FILL UP WITH PROGRESS CHATTER NOBODY IS WATCHING.   *
013013         88  sw-run-mode-quiet                   VALUE 2.
013014*    DRIVES THE MAIN-PARAGRAPH READ LOOP - SET THE INSTANT       *
013015*    200000 SEES END OF FILE ON NAMED-DATA-FILE.                 *
013100     05  ws-eof-switch                PIC X(01)  VALUE 'N'.
013200         88  sw-eof-y                            VALUE 'Y'.
013210*    CR0203 - TRUE ONLY WHEN THE OPTIONAL MAPPING FILE ACTUALLY  *
013220*    OPENED CLEAN.  TESTED BY 430000/110000 SO THE PROGRAM NEVER *
013230*    ATTEMPTS A WRITE AGAINST A DD THAT WAS NOT SUPPLIED.        *
013300     05  ws-mapping-open-switch       PIC X(01)  VALUE 'N'.
013400         88  sw-mapping-open-y                   VALUE 'Y'.
013410*    SET ONCE PER LINE BY 210000 AND READ BY ITS OWN EVALUATE -  *
013420*    A ONE-BYTE CLASSIFIER RATHER THAN THREE SEPARATE SWITCHES   *
013430*    SO THE THREE STATES ARE MUTUALLY EXCLUSIVE BY CONSTRUCTION. *
013500     05  ws-line-type-switch          PIC X(01)  VALUE SPACE.
013600         88  sw-line-is-blank                    VALUE 'B'.
013700         88  sw-line-is-comment                  VALUE 'C'.
013800         88  sw-line-is-data                      VALUE 'D'.
013810*    R1.3 - TRUE WHEN 310000 FOUND A TRAILING # ON THE CURRENT   *
013820*    DATA LINE.  RESET PER RECORD BY 300000'S INITIALIZE.        *
013900     05  ws-info-present-switch       PIC X(01)  VALUE 'N'.
014000         88  sw-info-present-y                   VALUE 'Y'.
014100     05  FILLER                       PIC X(03)  VALUE SPACES.
014200
014300*---------------------------------------------------------------*
014400* CR2151 - ELAPSED TIME WORK AREA (U6 TIME FORMATTER SOURCE).   *
014500*---------------------------------------------------------------*
014600*   ACCEPT ... FROM TIME REQUIRES AN 8-BYTE RECEIVING ITEM, SO
014700*   NO FILLER PAD IS CARRIED ON THESE TWO RECORDS OR THEIR
014800*   REDEFINES - THE PAIR IS TREATED AS ONE 8-BYTE CLOCK VALUE.
014900 01  ws-start-time.
014910*    HH/MM/SS/CC READING OF THE SYSTEM CLOCK TAKEN BY 100000     *
014920*    THE MOMENT THE PROGRAM COMES UP, BEFORE ANY FILE IS OPENED. *
015000     05  ws-start-hh                  PIC 9(02).
015100     05  ws-start-mm                  PIC 9(02).
015200     05  ws-start-ss                  PIC 9(02).
015300     05  ws-start-cc                  PIC 9(02).
015400
015410*    NUMERIC OVERLAY OF THE SAME 8 BYTES - NOT USED TODAY, BUT   *
015420*    KEPT SO A FUTURE COMPARISON AGAINST A SINGLE-FIELD SNAPSHOT *
015430*    NEED NOT RE-DERIVE ONE FROM THE FOUR SUB-FIELDS ABOVE.      *
015500 01  ws-start-time-num REDEFINES ws-start-time PIC 9(08).
015600
015700 01  ws-end-time.
015710*    HH/MM/SS/CC READING TAKEN BY 900000 JUST AFTER THE LAST     *
015720*    FILE CLOSES - 950000 SUBTRACTS WS-START-TIME FROM THIS.     *
015800     05  ws-end-hh                    PIC 9(02).
015900     05  ws-end-mm                    PIC 9(02).
016000     05  ws-end-ss                    PIC 9(02).
016100     05  ws-end-cc                    PIC 9(02).
016200
016300 01  ws-end-time-num   REDEFINES ws-end-time   PIC 9(08).
016400
016500 01  ws-elapsed-time-work.
016510*    CR2151 - EVERYTHING BELOW IS DERIVED FROM ONE SUBTRACTION   *
016520*    OF HUNDREDTHS-OF-A-SECOND IN 950000; NONE OF IT IS ACCEPTED *
016530*    DIRECTLY FROM THE CLOCK.                                    *
016600     05  ws-elapsed-total-cs          PIC S9(09) COMP
016700                                       VALUE ZEROES.
016800     05  ws-elapsed-hours             PIC 9(05)  COMP
016900                                       VALUE ZEROES.
017000     05  ws-elapsed-minutes           PIC 9(02)  COMP
017100                                       VALUE ZEROES.
017200     05  ws-elapsed-seconds           PIC 9(02)  COMP
017300                                       VALUE ZEROES.
017400     05  ws-elapsed-millis            PIC 9(03)  COMP
017500                                       VALUE ZEROES.
017600     05  FILLER                       PIC X(04)  VALUE SPACES.
017700
017800 01  ws-time-string-fields.
017810*    R6.1-R6.4 - 950000 BUILDS THIS STRING ONE UNIT AT A TIME    *
017820*    (HOURS, THEN MINUTES, THEN SECONDS, THEN MILLIS), DROPPING  *
017830*    LEADING UNITS THAT WOULD PRINT AS ZERO.  40 BYTES IS FAR    *
017840*    MORE THAN "23h 59m 59s 999ms" WILL EVER NEED.               *
017900     05  ws-time-string               PIC X(40)  VALUE SPACES.
018000     05  ws-time-string-ptr           PIC 9(02)  COMP VALUE 1.
018010*    SCRATCH EDIT PICTURE SHARED BY ALL FOUR 95xxxx APPEND       *
018020*    PARAGRAPHS - RE-USED RATHER THAN GIVING EACH UNIT ITS OWN   *
018030*    EDITED FIELD, SINCE ONLY ONE UNIT IS EVER BEING FORMATTED   *
018040*    AT A TIME.                                                  *
018100     05  ws-time-edit-9               PIC Z(4)9  VALUE ZEROES.
018200     05  ws-time-component-text       PIC X(10)  VALUE SPACES.
018300     05  FILLER                       PIC X(04)  VALUE SPACES.
018400
018500*---------------------------------------------------------------*
018600* U1 LINE-PARSER WORK AREAS.                                    *
018700*---------------------------------------------------------------*
018800 01  ws-line-work-fields.
018810*    THE LINE EXACTLY AS READ FROM NAMED-DATA-FILE, UNTOUCHED -  *
018820*    210000 CLASSIFIES OFF OF THIS COPY SO THE ORIGINAL SPACING  *
018830*    IS STILL AVAILABLE IF A FUTURE CHANGE EVER NEEDS IT.        *
018900     05  ws-raw-line                  PIC X(2048) VALUE SPACES.
018910*    THE LINE WITH LEADING BLANKS REMOVED (R1.1) - EVERYTHING    *
018920*    DOWNSTREAM OF 210000 WORKS OFF THIS COPY, NEVER WS-RAW-LINE.*
019000     05  ws-trimmed-line              PIC X(2048) VALUE SPACES.
019010*    HOW MANY LEADING BLANKS 210000 STRIPPED - ALSO DOUBLES AS   *
019020*    THE "WHOLE LINE WAS BLANK" TEST WHEN IT EQUALS THE FULL     *
019030*    RECORD LENGTH.                                              *
019100     05  ws-lead-space-count          PIC 9(04)  COMP
019200                                       VALUE ZEROES.
019210*    HOW MANY TRAILING BLANKS TRAIL THE CURRENT WORKING FIELD -  *
019220*    RE-USED BY BOTH 310000 (AGAINST WS-TRIMMED-LINE) AND        *
019230*    335000 (AGAINST WS-TOKEN-TEXT); NEVER LIVE FOR BOTH AT ONCE.*
019300     05  ws-trail-space-count         PIC 9(04)  COMP
019400                                       VALUE ZEROES.
019410*    TRUE LENGTH OF WS-TRIMMED-LINE WITH TRAILING BLANKS         *
019420*    REMOVED - COMPUTED ONCE BY 310000 AND USED THROUGH THE      *
019430*    REST OF THE LINE PARSE INSTEAD OF RE-SCANNING EVERY TIME.   *
019500     05  ws-trimmed-length            PIC 9(04)  COMP
019600                                       VALUE ZEROES.
019610*    GENERAL-PURPOSE BACKWARD SCAN POINTER - CURRENTLY ONLY USED *
019620*    BY 315000'S RIGHT-TO-LEFT HUNT FOR THE LAST # ON THE LINE.  *
019700     05  ws-scan-pointer              PIC 9(04)  COMP
019800                                       VALUE ZEROES.
019900     05  FILLER                       PIC X(04)  VALUE SPACES.
020000
020100 01  ws-info-work-fields.
020200     05  ws-info-text                 PIC X(128) VALUE SPACES.
020250*    CR2510/CR2713 - INFO IS CAPTURED BY STRAIGHT REFERENCE
020260*    MODIFICATION, NOT BY AN UNSTRING DELIMITER, SO IT KEEPS
020270*    ANY EMBEDDED BLANKS THE ANALYST TYPED AFTER THE '#'.
020280*    WS-INFO-LENGTH REMEMBERS WHERE THE TEXT REALLY ENDS SO
020290*    500000 CAN STRING IT OUT WHOLE INSTEAD OF STOPPING AT
020295*    THE FIRST BLANK IT CONTAINS - SEE THE CR2713 CHANGE-LOG
020296*    ENTRY UP TOP FOR THE QA REPORT THAT CAUGHT THE ORIGINAL BUG.
020300     05  ws-info-length               PIC 9(04)  COMP
020310                                       VALUE ZEROES.
020320*    PAYLOAD IS EVERYTHING BEFORE THE INFO # - TARGET FOLLOWED    *
020330*    BY THE BLANK-DELIMITED FEATURE TOKENS (R1.4/R1.5).  2048     *
020340*    BYTES MATCHES THE FULL LINE WIDTH SINCE, ABSENT AN INFO      *
020350*    MARKER, THE WHOLE LINE IS PAYLOAD.                          *
020400     05  ws-payload-text              PIC X(2048) VALUE SPACES.
020500     05  ws-payload-length            PIC 9(04)  COMP
020510                                       VALUE ZEROES.
020520*    COLUMN POSITION OF THE LAST # ON THE TRIMMED LINE, OR ZERO   *
020530*    WHEN NONE WAS FOUND (315000 LEAVES IT ZERO IN THAT CASE).    *
020600     05  ws-hash-position             PIC 9(04)  COMP
020700                                       VALUE ZEROES.
020800     05  FILLER                       PIC X(04)  VALUE SPACES.
020900
021000 01  ws-target-fields.
021010*    R1.4 - THE FIRST BLANK-DELIMITED TOKEN OF THE PAYLOAD,       *
021020*    CARRIED THROUGH UNCHANGED (R3.3) TO 500000.  16 BYTES        *
021030*    COVERS EVERY TARGET LABEL THE MODEL GROUP HAS EVER USED.     *
021100     05  ws-target                    PIC X(16)  VALUE SPACES.
021200     05  FILLER                       PIC X(04)  VALUE SPACES.
021300
021400 01  ws-token-work-fields.
021410*    ONE FEATURE-NAME:VALUE TOKEN AT A TIME, PULLED OFF THE       *
021420*    PAYLOAD BY 330000 AND HANDED TO 335000 TO SPLIT ON ITS FIRST *
021430*    COLON.  97 BYTES MATCHES THE 64-BYTE NAME PLUS 32-BYTE VALUE *
021440*    PLUS THE COLON ITSELF (CR2510 WIDTH).                        *
021500     05  ws-token-text                PIC X(97)  VALUE SPACES.
021600     05  ws-token-length              PIC 9(03)  COMP
021700                                       VALUE ZEROES.
021710*    WHERE THE FIRST COLON SITS INSIDE THE CURRENT TOKEN, ONE-    *
021720*    BASED - A TOKEN WITH NO COLON LEAVES THIS EQUAL TO THE       *
021730*    TOKEN LENGTH AND 335000 SILENTLY DROPS IT (R1.5).            *
021800     05  ws-token-colon-position      PIC 9(03)  COMP
021900                                       VALUE ZEROES.
022000     05  ws-payload-pointer           PIC 9(04)  COMP
022100                                       VALUE ZEROES.
022200     05  FILLER                       PIC X(04)  VALUE SPACES.
022300
022400*---------------------------------------------------------------*
022500* U1/U2/U3 - RAW FEATURE LIST FOR THE RECORD NOW BEING READ.    *
022600*---------------------------------------------------------------*
022700 01  ws-feature-list-table.
022710*    ONE ENTRY PER FEATURE TOKEN FOUND ON THE CURRENT DATA LINE   *
022720*    BY 330000/335000, IN THE ORDER THE TOKENS APPEARED ON THE    *
022730*    LINE - NOT YET RESOLVED TO AN INDEX NUMBER (THAT IS 400000'S*
022740*    JOB).  RE-INITIALIZED AT THE TOP OF EVERY RECORD BY 300000.  *
022800     05  ws-feature-entry   OCCURS cte-max-features-per-record
022900                             TIMES
023000                             INDEXED BY idx-feature.
023010*        CR2510 - WIDENED FROM 32 TO 64 BYTES WHEN THE MODEL     *
023020*        GROUP STARTED SHIPPING LONGER, MORE DESCRIPTIVE NAMES.  *
023100         10  ws-feature-name          PIC X(64)  VALUE SPACES.
023200         10  ws-feature-value         PIC X(32)  VALUE SPACES.
023300         10  FILLER                   PIC X(02)  VALUE SPACES.
023400 01  ws-feature-count-field.
023410*    HOW MANY OF THE 64 WS-FEATURE-ENTRY SLOTS ARE ACTUALLY IN    *
023420*    USE FOR THIS RECORD - ALSO DOUBLES AS THE NEXT IDX-FEATURE   *
023430*    OCCURRENCE NUMBER TO FILL IN 335000.                        *
023500     05  ws-feature-count             PIC 9(02)  COMP
023600                                       VALUE ZEROES.
023700     05  FILLER                       PIC X(04)  VALUE SPACES.
023800
023900*---------------------------------------------------------------*
024000* U2/U3 - RESOLVED (INDEX,VALUE) PAIRS FOR THE SAME RECORD.     *
024100*---------------------------------------------------------------*
024200 01  ws-converted-list-table.
024210*    PARALLEL TO WS-FEATURE-LIST-TABLE, ONE-FOR-ONE AND IN THE    *
024220*    SAME ORIGINAL ORDER, UNTIL 450000 SORTS IT (R3.1) - 410000   *
024230*    NEVER SKIPS A SLOT, SO OCCURRENCE N HERE ALWAYS CORRESPONDS  *
024240*    TO OCCURRENCE N OF WS-FEATURE-ENTRY BEFORE THE SORT RUNS.    *
024300     05  ws-converted-entry OCCURS cte-max-features-per-record
024400                             TIMES
024500                             INDEXED BY idx-conv idx-conv-a
024600                                        idx-conv-b.
024700         10  ws-converted-index-num   PIC 9(09)  VALUE ZEROES.
024710*        R2.1 - TRUE WHEN THIS PAIR IS THE RESERVED QID PAIR,    *
024720*        WHICH CARRIES NO ASSIGNED NUMBER AND PRINTS "qid"       *
024730*        LITERALLY IN 510000 INSTEAD OF WS-CONVERTED-INDEX-NUM.  *
024800         10  ws-converted-qid-switch  PIC X(01)  VALUE 'N'.
024900             88  sw-converted-is-qid             VALUE 'Y'.
025000         10  ws-converted-compare-key PIC 9(09)  VALUE ZEROES.
025010*        VALUE COPIED VERBATIM FROM WS-FEATURE-VALUE (R3.3) -    *
025020*        NEVER RE-EDITED OR RE-FORMATTED ON THE WAY OUT.         *
025100         10  ws-converted-value       PIC X(32)  VALUE SPACES.
025110*        PAD TO A ROUND ENTRY WIDTH - ALSO KEEPS THIS GROUP IN   *
025120*        STEP WITH WS-SORT-TEMP-ENTRY, WHICH MUST MATCH IT BYTE  *
025130*        FOR BYTE SINCE 457000 MOVES WHOLE ENTRIES BETWEEN THEM. *
025140         10  FILLER                   PIC X(02)  VALUE SPACES.
025200 01  ws-converted-count-field.
025300     05  ws-converted-count           PIC 9(02)  COMP
025400                                       VALUE ZEROES.
025500     05  FILLER                       PIC X(04)  VALUE SPACES.
025600
025610*    ONE-ENTRY HOLDING AREA FOR THE BUBBLE-EXCHANGE SORT IN      *
025620*    450000/457000 - LAYOUT MUST MATCH WS-CONVERTED-ENTRY EXACTLY*
025630*    BYTE FOR BYTE SINCE WHOLE ENTRIES ARE MOVED THROUGH IT.     *
025700 01  ws-sort-exchange-work.
025800     05  ws-sort-temp-entry.
025900         10  ws-sort-temp-index-num   PIC 9(09)  VALUE ZEROES.
026000         10  ws-sort-temp-qid-switch  PIC X(01)  VALUE 'N'.
026100         10  ws-sort-temp-compare-key PIC 9(09)  VALUE ZEROES.
026200         10  ws-sort-temp-value       PIC X(32)  VALUE SPACES.
026205         10  FILLER                   PIC X(02)  VALUE SPACES.
026210*    LAST SUBSCRIPT THE BUBBLE PASS NEEDS TO COMPARE - ONE SHORT *
026220*    OF WS-CONVERTED-COUNT SINCE EVERY COMPARE LOOKS ONE AHEAD.  *
026300     05  ws-sort-bottom               PIC 9(02)  COMP
026400                                       VALUE ZEROES.
026500     05  FILLER                       PIC X(04)  VALUE SPACES.
026600
026700*---------------------------------------------------------------*
026800* CR1244 - FEATURE-NAME DICTIONARY, HELD SORTED ASCENDING BY    *
026900*          NAME SO 420000 CAN BINARY-SEARCH IT.  INSERTS SHIFT  *
027000*          THE TABLE THE SAME WAY 126000 IN THE OLD SEARCH      *
027100*          UTILITY USED TO SHIFT ITS SORT TABLE.                *
027200*---------------------------------------------------------------*
027300 01  ws-feature-dictionary.
027400     05  ws-dict-entry      OCCURS cte-max-dictionary-entries
027500                             TIMES
027600                             INDEXED BY idx-dict-low
027700                                        idx-dict-high
027800                                        idx-dict-mid
027900                                        idx-dict-shift.
028000         10  ws-dict-name             PIC X(64)  VALUE SPACES.
028010*        R2.3 - THE WHOLE NUMBER ASSIGNED THE FIRST TIME THIS   *
028020*        NAME WAS SEEN, GOOD FOR THE REST OF THE RUN.           *
028100         10  ws-dict-index            PIC 9(09)  VALUE ZEROES.
028110*        PAD TO A ROUND ENTRY WIDTH, SAME AS EVERY OTHER TABLE   *
028120*        SLOT IN THIS PROGRAM.                                   *
028130         10  FILLER                   PIC X(02)  VALUE SPACES.
028200
028300 01  ws-dictionary-search-fields.
028410*    CR2606 - LOW/HIGH/MID BOUNDS FOR THE 425000 BINARY SEARCH.  *
028420*    LOW STARTS AT 1, HIGH AT WS-DICTIONARY-COUNT; 420000 SKIPS  *
028430*    THE SEARCH ENTIRELY WHEN THE DICTIONARY IS STILL EMPTY SO   *
028440*    THESE NEVER GO NEGATIVE ON AN UNSIGNED COMP ITEM.           *
028450     05  ws-dict-low-bound            PIC 9(09)  COMP
028500                                       VALUE ZEROES.
028600     05  ws-dict-high-bound           PIC 9(09)  COMP
028700                                       VALUE ZEROES.
028800     05  ws-dict-mid-point            PIC 9(09)  COMP
028900                                       VALUE ZEROES.
028910*    R2.2 - TRUE WHEN 425000 MATCHED THE CURRENT FEATURE NAME    *
029000*    AGAINST AN EXISTING DICTIONARY ENTRY.  RESET AT THE TOP OF  *
029010*    EVERY 420000 CALL SO A STALE 'Y' CANNOT SURVIVE INTO THE    *
029020*    NEXT FEATURE'S LOOKUP.                                      *
029100     05  ws-dict-found-switch         PIC X(01)  VALUE 'N'.
029110         88  sw-dict-found-y                     VALUE 'Y'.
029120*    R2.3 - WHERE A NEW NAME BELONGS IN THE SORTED DICTIONARY,   *
029130*    LEFT BY THE BINARY SEARCH EVEN WHEN IT DID NOT FIND A MATCH.*
029300     05  ws-dict-insert-position      PIC 9(09)  COMP
029400                                       VALUE ZEROES.
029410*    CR1611/CR2714 - SEPARATE FROM WS-DICT-FOUND-SWITCH ON        *
029420*    PURPOSE.  BOTH SWITCHES CAN BE ACTIVE WITHIN THE SAME        *
029430*    RECORD (A DICTIONARY LOOKUP FOR FEATURE 3, THEN A DUPLICATE  *
029440*    CHECK ACROSS ALL FEATURES) AND MUST NOT SHARE ONE FLAG OR    *
029450*    440000'S LOOP COULD EXIT EARLY ON A STALE DICTIONARY HIT.    *
029500     05  ws-duplicate-found-switch    PIC X(01)  VALUE 'N'.
029600         88  sw-duplicate-found-y                VALUE 'Y'.
029700     05  FILLER                       PIC X(04)  VALUE SPACES.
029800
029900 01  ws-resolve-result-fields.
029910*    OUTPUT OF 430000 - THE INDEX NUMBER JUST ASSIGNED TO A      *
029920*    BRAND-NEW FEATURE NAME, PICKED UP BY 410000 RIGHT AFTER.    *
029990     05  ws-resolved-index-num        PIC 9(09)  VALUE ZEROES.
030300     05  FILLER                       PIC X(05)  VALUE SPACES.
030400
030500*---------------------------------------------------------------*
030600* U4 - OUTPUT LINE ASSEMBLY.                                    *
030700*---------------------------------------------------------------*
030800 01  ws-output-line-fields.
030810*    R4.1 - THE CONVERTED DATA LINE, ASSEMBLED PIECE BY PIECE BY *
030820*    500000/510000 BEFORE THE SINGLE WRITE AT THE BOTTOM OF      *
030830*    500000 - NOTHING IS EVER WRITTEN DIRECT TO THE FD RECORD.   *
030900     05  ws-output-line               PIC X(2048) VALUE SPACES.
031000     05  ws-output-pointer            PIC 9(04)  COMP VALUE 1.
031010*    CR1102 - HOW MANY BYTES OF WS-OUTPUT-LINE ARE ACTUALLY      *
031020*    SIGNIFICANT.  WRITING EXACTLY THIS MANY BYTES, NOT THE      *
031030*    WHOLE 2048-BYTE FIELD, IS WHAT KEEPS A TRAILING BLANK FROM  *
031040*    APPEARING WHEN NO INFO ANNOTATION IS PRESENT.               *
031100     05  ws-output-length             PIC 9(04)  COMP
031200                                       VALUE ZEROES.
031300     05  FILLER                       PIC X(04)  VALUE SPACES.
031400
031500 01  ws-index-edit-fields.
031510*    SHARED SCRATCH FOR EDITING A NUMERIC INDEX INTO ITS         *
031520*    UNSUPPRESSED-ZERO TEXT FORM - USED BY BOTH 510000 AND       *
031530*    600000 SINCE ONLY ONE INDEX IS EVER BEING EDITED AT A TIME. *
031600     05  ws-index-edited              PIC Z(8)9  VALUE ZEROES.
031700     05  ws-index-lead-spaces         PIC 9(02)  COMP
031800                                       VALUE ZEROES.
031900     05  ws-index-edit-start          PIC 9(02)  COMP
032000                                       VALUE ZEROES.
032100     05  FILLER                       PIC X(04)  VALUE SPACES.
032200
032300 01  ws-mapping-line-fields.
032310*    R4.2 - ONE "INDEX-NUMBER  FEATURE-NAME" LINE, BUILT BY      *
032320*    600000 EACH TIME 430000 ASSIGNS A NEW NUMBER.  80 BYTES     *
032330*    MATCHES THE MAPPING FD RECORD LENGTH.                       *
032400     05  ws-mapping-line              PIC X(80)  VALUE SPACES.
032500     05  ws-mapping-pointer           PIC 9(04)  COMP VALUE 1.
032600     05  FILLER                       PIC X(04)  VALUE SPACES.
032700
032800*---------------------------------------------------------------*
032900* CONSOLE MESSAGE WORK AREAS.                                   *
033000*---------------------------------------------------------------*
033100 01  ws-console-message-fields.
033110*    CR1789/CR1560 - EDITED COPY OF WS-RECORD-COUNT FOR BOTH THE *
033120*    PROGRESS MESSAGE (700000) AND THE COMPLETION MESSAGE        *
033130*    (900000) - NEVER USED FOR ARITHMETIC, DISPLAY ONLY.         *
033200     05  ws-count-edited              PIC Z(8)9  VALUE ZEROES.
033210*    CR1789 - QUOTIENT/REMAINDER OF RECORD-COUNT DIVIDED BY THE  *
033220*    1000-RECORD INTERVAL.  KEPT SEPARATE FROM THE DICTIONARY    *
033230*    SEARCH'S WS-DICT-LOW-BOUND/WS-DICT-HIGH-BOUND, WHICH AN     *
033240*    EARLIER CUT OF THIS PROGRAM WAS BORROWING FOR THIS DIVIDE - *
033250*    A CONFUSING CROSS-PURPOSE REUSE THAT INVITED A FUTURE BUG.  *
033260     05  ws-progress-quotient         PIC 9(09)  COMP
033270                                       VALUE ZEROES.
033280     05  ws-progress-remainder        PIC 9(09)  COMP
033290                                       VALUE ZEROES.
033300*    CR1611/CR2714 - NAME OF THE FEATURE 447000 FOUND DUPLICATED,*
033310*    CAPTURED AT THE MOMENT OF DETECTION FOR 999999'S DISPLAY.   *
033320     05  ws-error-feature-name        PIC X(64)  VALUE SPACES.
033400     05  FILLER                       PIC X(04)  VALUE SPACES.
033500
033600 PROCEDURE DIVISION.
033700 DECLARATIVES.
033800*---------------------------------------------------------------*
033900* CR0001 - ANY NON-ZERO STATUS ON THE NAMED OR INDEXED FILE IS  *
034000*          FATAL - THIS PROGRAM WRITES NO CHECKPOINTS SO THE    *
034100*          RUN IS SIMPLY RESUBMITTED FROM THE START.            *
034200*---------------------------------------------------------------*
034300 named-data-file-handler SECTION.
034310*    THIS SECTION EXISTS ONLY BECAUSE THE INPUT FILE COMES FROM   *
034320*    AN UPSTREAM EXTRACT JOB THAT THIS PROGRAM DOES NOT CONTROL - *
034330*    IF THAT JOB WROTE A SHORT FILE OR THE DD WAS MIS-CATALOGED,  *
034340*    THIS IS WHERE THE RUN FINDS OUT, NOT THREE PARAGRAPHS DEEP   *
034350*    INSIDE THE LINE PARSER.                                      *
034400     USE AFTER ERROR PROCEDURE ON named-data-file.
034500 000000-named-file-status-check.
034600     DISPLAY SPACE
034700     DISPLAY "+---+----+---+----+---+----+---+"
034800     DISPLAY "|   NAMED FILE I/O ERROR.       |"
034900     DISPLAY "+---+----+---+----+---+----+---+"
035000     DISPLAY "| STATUS CODE : [" fs-named-data-file "]."
035100     DISPLAY "+---+----+---+----+---+----+---+"
035200     MOVE 16                        TO RETURN-CODE
035300     STOP RUN.
035400 000000-EXIT.
035500     EXIT.
035600
035700 indexed-data-file-handler SECTION.
035710*    THE OUTPUT SIDE FAILS FOR DIFFERENT REASONS THAN THE INPUT   *
035720*    SIDE - TYPICALLY THE SPACE ALLOCATION ON SVMOUT RUNNING OUT  *
035730*    ON AN UNUSUALLY LARGE EXTRACT - BUT THE RESPONSE IS THE      *
035740*    SAME EITHER WAY: STOP CLEAN AND LET OPERATIONS RESUBMIT      *
035750*    AFTER THE UNDERLYING PROBLEM IS FIXED.                       *
035800     USE AFTER ERROR PROCEDURE ON indexed-data-file.
035900 000010-indexed-file-status-check.
036000     DISPLAY SPACE
036100     DISPLAY "+---+----+---+----+---+----+---+"
036200     DISPLAY "|   INDEXED FILE I/O ERROR.     |"
036300     DISPLAY "+---+----+---+----+---+----+---+"
036400     DISPLAY "| STATUS CODE : [" fs-indexed-data-file "]."
036500     DISPLAY "+---+----+---+----+---+----+---+"
036600     MOVE 16                        TO RETURN-CODE
036700     STOP RUN.
036800 000010-EXIT.
036900     EXIT.
037000 END DECLARATIVES.
037100
037200*---------------------------------------------------------------*
037300* U5 CONVERSION-DRIVER - STEP 1.  READ EVERY LINE, TERMINATE,   *
037400* THEN STOP.  NO RESTART LOGIC - SEE THE BANNER AT THE TOP OF   *
037500* THIS PROGRAM FOR WHY THAT IS AN ACCEPTED RISK HERE.           *
037600*---------------------------------------------------------------*
037700 main-paragraph.
037710*    OPEN, THEN DRIVE THE READ LOOP UNTIL THE INPUT FILE RUNS      *
037720*    OUT, THEN CLOSE.  THREE PERFORMS, IN THIS ORDER, IS THE       *
037730*    WHOLE PROGRAM - EVERYTHING ELSE IS CALLED FROM SOMEWHERE      *
037740*    UNDER 200000.                                                 *
037800     PERFORM 100000-start-initialize-program
037900        THRU 100000-finish-initialize-program
038000
038100     PERFORM 200000-start-process-input-file
038200        THRU 200000-finish-process-input-file
038300       UNTIL sw-eof-y
038400
038500     PERFORM 900000-start-terminate-program
038600        THRU 900000-finish-terminate-program
038700
038710*    THE ONLY NORMAL EXIT FROM THIS PROGRAM.  THE ABNORMAL EXIT    *
038720*    IS 999999-ABORT-DUPLICATE-FEATURE, WHICH BYPASSES THIS        *
038730*    PARAGRAPH ENTIRELY VIA GO TO FROM 447000.                     *
038800     STOP RUN.
038900
039000*---------------------------------------------------------------*
039100* U5 CONVERSION-DRIVER - STEP 2/3.  OPEN FILES, GATE THE        *
039200* OPTIONAL MAPPING FILE ON ITS OWN OPEN STATUS RATHER THAN THE  *
039300* DECLARATIVES ABOVE, AND SHOW THE STARTUP BANNER IF ASKED.     *
039400*---------------------------------------------------------------*
039500 100000-start-initialize-program.
039510     PERFORM 105000-start-run-mode-menu
039520        THRU 105000-finish-run-mode-menu
039600     ACCEPT ws-start-time             FROM TIME
039700
039800     OPEN INPUT  named-data-file
039900     OPEN OUTPUT indexed-data-file
040000     OPEN OUTPUT mapping-file
040100
040110*    CR0203 - THE MAPPING FILE HAS NO DECLARATIVES ENTRY ON      *
040120*    PURPOSE.  A NON-ZERO STATUS HERE JUST MEANS OPERATIONS DID  *
040130*    NOT SUPPLY THE SVMMAP DD FOR THIS RUN, WHICH IS ALLOWED -   *
040140*    THE PROGRAM SIMPLY RUNS WITHOUT WRITING A MAPPING.          *
040200     IF fs-mapping-file = ZEROES
040300         SET sw-mapping-open-y        TO TRUE
040400     END-IF
040500
040600     IF sw-run-mode-verbose
040700         PERFORM 110000-start-display-startup-banner
040800            THRU 110000-finish-display-startup-banner
040900     END-IF.
041000 100000-finish-initialize-program.
041100     EXIT.
041110
041120*---------------------------------------------------------------*
041130* CR3391 - ASKS THE OPERATOR, ONCE, WHETHER THIS IS AN ATTENDED *
041140* RUN OR THE UNATTENDED OVERNIGHT STREAM.  RUNS ONE TIME, AT    *
041150* THE TOP OF THE JOB, NOT PER RECORD - IT IS NOT A RESTART OR   *
041160* RERUN MECHANISM (R5.4 NOTWITHSTANDING).  ANY ANSWER OTHER     *
041170* THAN 1 OR 2 IS TAKEN AS 2 SO A BLANK CARD IN THE READER NEVER *
041180* HANGS THE OVERNIGHT STREAM WAITING ON A SECOND ANSWER.        *
041190*---------------------------------------------------------------*
041200 105000-start-run-mode-menu.
041210     DISPLAY SPACE
041220     DISPLAY "+---+----+---+----+---+---+"
041230     DISPLAY "|     Run Mode Menu.      |"
041240     DISPLAY "+---+----+---+----+---+---+"
041250     DISPLAY "| [1]. Verbose console.   |"
041260     DISPLAY "| [2]. Quiet console.     |"
041270     DISPLAY "+---+----+---+----+---+---+"
041280     DISPLAY "Enter your choice: " WITH NO ADVANCING
041290     ACCEPT ws-run-mode-choice
041300
041310     EVALUATE TRUE
041320         WHEN sw-run-mode-verbose
041330             CONTINUE
041340         WHEN sw-run-mode-quiet
041350             CONTINUE
041360         WHEN OTHER
041370             SET sw-run-mode-quiet    TO TRUE
041380     END-EVALUATE.
041390 105000-finish-run-mode-menu.
041400     EXIT.
041410
041420*    CR2290 - SHOWN ONLY UNDER RUN-MODE OPTION 1 (VERBOSE) SO    *
041430*    THE UNATTENDED OVERNIGHT RUN DOES NOT LOG THIS EVERY NIGHT. *
041440 110000-start-display-startup-banner.
041450     DISPLAY SPACE
041500     DISPLAY "+---+----+---+----+---+----+---+----+---+"
041600     DISPLAY "|     NAMED-TO-INDEXED CONVERSION.       |"
041700     DISPLAY "+---+----+---+----+---+----+---+----+---+"
041800     DISPLAY "| READING  : [SVMIN ]."
041900     DISPLAY "| WRITING  : [SVMOUT]."
042000     IF sw-mapping-open-y
042100         DISPLAY "| MAPPING  : [SVMMAP]."
042200     ELSE
042300         DISPLAY "| MAPPING  : [NOT REQUESTED]."
042400     END-IF
042500     DISPLAY "+---+----+---+----+---+----+---+----+---+".
042600 110000-finish-display-startup-banner.
042700     EXIT.
042800
042900*---------------------------------------------------------------*
043000* U5 CONVERSION-DRIVER - STEP 4.  ONE PHYSICAL LINE PER PASS.   *
043100*---------------------------------------------------------------*
043200 200000-start-process-input-file.
043210*    READ INTO A WORKING-STORAGE FIELD, NOT DIRECTLY INTO THE      *
043220*    FD RECORD - THE FD RECORD IS 2048 BYTES BUT THE INSPECT/      *
043230*    STRING WORK BELOW NEEDS AN AREA IT CAN FREELY OVERWRITE       *
043240*    WITHOUT DISTURBING WHAT WAS ACTUALLY READ.                    *
043300     READ named-data-file            INTO ws-raw-line
043400         AT END
043500             SET sw-eof-y             TO TRUE
043600         NOT AT END
043700             PERFORM 210000-start-classify-and-route-line
043800                THRU 210000-finish-classify-and-route-line
043900     END-READ.
044000 200000-finish-process-input-file.
044100     EXIT.
044200
044300*---------------------------------------------------------------*
044400* R1.1/R1.2 - TRIM, THEN ROUTE AS BLANK, COMMENT, OR DATA.      *
044500* CR2606 - THE LEAD-BYTE REDEFINE GIVES US THE COMMON "STARTS   *
044600*          IN COLUMN ONE WITH #" CASE FOR FREE BEFORE WE PAY    *
044700*          FOR THE FULL LEADING-SPACE SCAN.                     *
044800*---------------------------------------------------------------*
044900 210000-start-classify-and-route-line.
045000     MOVE SPACE                      TO ws-line-type-switch
045100
045110*        FAST PATH - COLUMN ONE IS ALREADY '#', SO THIS IS A     *
045120*        COMMENT LINE NO MATTER WHAT FOLLOWS.  NO LEADING-SPACE  *
045130*        SCAN IS NEEDED AND NONE IS DONE.                        *
045200     IF named-data-record-lead-char = "#"
045300         SET sw-line-is-comment       TO TRUE
045400         MOVE ws-raw-line             TO ws-trimmed-line
045500     ELSE
045510*            GENERAL PATH - COUNT THE LEADING BLANKS, THEN TEST  *
045520*            WHETHER THEY CONSUME THE WHOLE LINE (R1.1'S BLANK   *
045530*            CASE) BEFORE DECIDING BETWEEN COMMENT AND DATA.     *
045600         INITIALIZE ws-lead-space-count ws-trail-space-count
045700         INSPECT ws-raw-line
045800                 TALLYING ws-lead-space-count
045900                      FOR LEADING SPACE
046000
046100         IF ws-lead-space-count = LENGTH OF ws-raw-line
046200             SET sw-line-is-blank     TO TRUE
046300         ELSE
046400             MOVE ws-raw-line
046500               (ws-lead-space-count + 1:)
046600                                       TO ws-trimmed-line
046700             IF ws-trimmed-line(1:1) = "#"
046800                 SET sw-line-is-comment TO TRUE
046900             ELSE
047000                 SET sw-line-is-data  TO TRUE
047100             END-IF
047200         END-IF
047300     END-IF
047400
047410*    DISPATCH BY LINE TYPE - A BLANK LINE IS DROPPED SILENTLY    *
047420*    (NOT ECHOED, NOT COUNTED); A COMMENT LINE IS ECHOED         *
047430*    VERBATIM (R1.2); A DATA LINE DRIVES THE FULL U1-U4 PIPELINE *
047440*    AND THEN THE PROGRESS CHECK (CR1789).                       *
047500     EVALUATE TRUE
047600         WHEN sw-line-is-blank
047700             CONTINUE
047800         WHEN sw-line-is-comment
047900             PERFORM 220000-start-echo-comment-line
048000                THRU 220000-finish-echo-comment-line
048100         WHEN sw-line-is-data
048200             PERFORM 300000-start-process-data-record
048300                THRU 300000-finish-process-data-record
048400             PERFORM 700000-start-check-progress-message
048500                THRU 700000-finish-check-progress-message
048600     END-EVALUATE.
048700 210000-finish-classify-and-route-line.
048800     EXIT.
048900
049000*---------------------------------------------------------------*
049100* R1.2/R4.3 - COMMENT LINES PASS THROUGH VERBATIM.              *
049200*---------------------------------------------------------------*
049300 220000-start-echo-comment-line.
049400     MOVE SPACES                     TO indexed-data-record-text
049500     MOVE ws-trimmed-line            TO indexed-data-record-text
049600     WRITE indexed-data-record.
049700 220000-finish-echo-comment-line.
049800     EXIT.
049900
050000*---------------------------------------------------------------*
050100* U1 LINE-PARSER (R1.3-R1.5) DRIVES INTO U2/U3 (400000) AND     *
050200* THE U4 OUTPUT WRITE (500000).                                 *
050300*---------------------------------------------------------------*
050400 300000-start-process-data-record.
050410*    CR1560 - THE COUNT INCREMENTS HERE, ONCE PER DATA LINE      *
050420*    ONLY - NOT IN 200000 OR 210000 - SO BLANK AND COMMENT LINES *
050430*    CAN NEVER INFLATE THE COMPLETION TOTAL (R5.2).              *
050500     ADD cte-01                      TO ws-record-count
050600*    EVERY TABLE AND SWITCH THAT IS PER-RECORD, RATHER THAN      *
050610*    PER-RUN, IS RESET HERE SO NO STATE LEAKS FROM ONE DATA      *
050620*    LINE INTO THE NEXT.                                         *
050700     INITIALIZE ws-feature-list-table ws-feature-count-field
050800                ws-converted-list-table ws-converted-count-field
050900                ws-info-work-fields ws-target-fields
051000
051100     PERFORM 310000-start-split-trailing-info
051200        THRU 310000-finish-split-trailing-info
051300
051400     MOVE 1                          TO ws-payload-pointer
051500     PERFORM 320000-start-extract-target-token
051600        THRU 320000-finish-extract-target-token
051700
051800     PERFORM 330000-start-extract-feature-tokens
051900        THRU 330000-finish-extract-feature-tokens
052000       UNTIL ws-payload-pointer > ws-payload-length
052100
052200     PERFORM 400000-start-convert-feature-list
052300        THRU 400000-finish-convert-feature-list
052400
052500     PERFORM 500000-start-build-and-write-data-line
052600        THRU 500000-finish-build-and-write-data-line.
052700 300000-finish-process-data-record.
052800     EXIT.
052900
053000*---------------------------------------------------------------*
053100* R1.3 - INFO IS EVERYTHING FROM THE LAST # TO END OF LINE,     *
053200* THE # INCLUDED.  WITHOUT A #, INFO IS ABSENT AND THE WHOLE    *
053300* TRIMMED LINE IS PAYLOAD.                                      *
053400*---------------------------------------------------------------*
053500 310000-start-split-trailing-info.
053510*    TRIM TRAILING BLANKS FIRST SO THE BACKWARD HASH SCAN NEVER  *
053520*    WASTES TIME WALKING PAST BLANK PADDING AT THE END OF THE    *
053530*    2048-BYTE WORKING FIELD.                                    *
053600     INITIALIZE ws-trail-space-count
053700     INSPECT ws-trimmed-line
053800             TALLYING ws-trail-space-count
053900                  FOR TRAILING SPACE
054000
054100     COMPUTE ws-trimmed-length =
054200             LENGTH OF ws-trimmed-line - ws-trail-space-count
054300
054400     MOVE ZEROES                     TO ws-hash-position
054500     MOVE ws-trimmed-length          TO ws-scan-pointer
054600
054700*    SCAN RIGHT TO LEFT - THE LAST # ON THE LINE IS THE ONE THAT *
054710*    STARTS INFO (R1.3), NOT THE FIRST, SINCE A FEATURE VALUE OR *
054720*    TARGET COULD IN PRINCIPLE CONTAIN THE CHARACTER TOO.        *
054800     PERFORM 315000-start-scan-for-last-hash
054900        THRU 315000-finish-scan-for-last-hash
055000       UNTIL ws-scan-pointer < 1
055100          OR ws-hash-position > ZERO
055200
055300     IF ws-hash-position > ZERO
055400         SET sw-info-present-y       TO TRUE
055410*        CR1102/CR2510/CR2713 - THE HASH-TO-END SLICE IS THE     *
055420*        WHOLE INFO TEXT, EMBEDDED BLANKS AND ALL - REMEMBER ITS *
055430*        TRUE LENGTH HERE SO 500000 CAN STRING IT OUT BY SIZE    *
055440*        INSTEAD OF LETTING A DELIMITED-BY-SPACE STOP SHORT.     *
055500         MOVE ws-trimmed-line (ws-hash-position:
055600              ws-trimmed-length - ws-hash-position + 1)
055700                                      TO ws-info-text
055710*        CAP AT THE 128-BYTE WORK-AREA WIDTH - NO INFO REMARK    *
055720*        THIS SHOP HAS EVER SHIPPED HAS COME CLOSE TO THAT, BUT  *
055730*        THE CAP KEEPS A ROGUE LINE FROM OVERRUNNING THE FIELD.  *
055800         COMPUTE ws-info-length =
055900                 ws-trimmed-length - ws-hash-position + 1
056000         IF ws-info-length > 128
056100             MOVE 128                    TO ws-info-length
056200         END-IF
056300         IF ws-hash-position > 1
056400             MOVE ws-trimmed-line (1:ws-hash-position - 1)
056500                                      TO ws-payload-text
056600         END-IF
056700         COMPUTE ws-payload-length = ws-hash-position - 1
056800     ELSE
056810*        NO # ON THE LINE AT ALL - NO INFO, AND THE WHOLE LINE   *
056820*        IS PAYLOAD (TARGET PLUS FEATURE TOKENS).                *
056900         MOVE ws-trimmed-line (1:ws-trimmed-length)
057000                                      TO ws-payload-text
057100         MOVE ws-trimmed-length       TO ws-payload-length
057200     END-IF.
057300 310000-finish-split-trailing-info.
057400     EXIT.
057500
057510*    ONE STEP OF THE RIGHT-TO-LEFT HASH SCAN - MOVES ONE BYTE AT *
057520*    A TIME SINCE THE LINE'S LENGTH IS NOT KNOWN TO BE HASH-FREE *
057530*    ANYWHERE UNTIL WE HAVE ACTUALLY LOOKED.                     *
057600 315000-start-scan-for-last-hash.
057700     IF ws-trimmed-line (ws-scan-pointer:1) = "#"
057800         MOVE ws-scan-pointer         TO ws-hash-position
057900     ELSE
058000         SUBTRACT cte-01 FROM ws-scan-pointer
058100     END-IF.
058200 315000-finish-scan-for-last-hash.
058300     EXIT.
058400
058500*---------------------------------------------------------------*
058600* R1.4 - THE FIRST BLANK-DELIMITED TOKEN OF THE PAYLOAD IS      *
058700* THE TARGET.                                                   *
058800*---------------------------------------------------------------*
058900 320000-start-extract-target-token.
059000     IF ws-payload-length > ZERO
059100         UNSTRING ws-payload-text (1:ws-payload-length)
059200                  DELIMITED BY SPACE
059300             INTO ws-target
059400             WITH POINTER ws-payload-pointer
059500         END-UNSTRING
059600     ELSE
059610*        NO PAYLOAD AT ALL (THE WHOLE LINE WAS AN INFO REMARK) - *
059620*        PUSH THE POINTER PAST THE MAX FEATURE COUNT SO 330000'S *
059630*        UNTIL TEST IS ALREADY SATISFIED AND THE FEATURE LOOP    *
059640*        NEVER RUNS FOR THIS RECORD.                             *
059700         MOVE cte-max-features-per-record
059800                                      TO ws-payload-pointer
059900         ADD  cte-01                  TO ws-payload-pointer
060000     END-IF.
060100 320000-finish-extract-target-token.
060200     EXIT.
060300
060400*---------------------------------------------------------------*
060500* R1.5 - EACH REMAINING TOKEN IS PULLED OFF ONE AT A TIME WITH  *
060600* THE UNSTRING POINTER, THEN SPLIT ON ITS FIRST COLON.  TOKENS  *
060700* WITH NO COLON (INCLUDING EMPTY TOKENS FROM TRAILING BLANKS)   *
060800* ARE SILENTLY DROPPED.                                         *
060900*---------------------------------------------------------------*
061000 330000-start-extract-feature-tokens.
061100     MOVE SPACES                     TO ws-token-text
061200     UNSTRING ws-payload-text (1:ws-payload-length)
061300              DELIMITED BY SPACE
061400          INTO ws-token-text
061500          WITH POINTER ws-payload-pointer
061600     END-UNSTRING
061700
061800     PERFORM 335000-start-split-one-feature-token
061900        THRU 335000-finish-split-one-feature-token.
062000 330000-finish-extract-feature-tokens.
062100     EXIT.
062200
062210*    ONE TOKEN, ONE COLON-SPLIT - TOKENS WITHOUT A COLON (R1.5   *
062220*    SAYS THESE ARE SIMPLY IGNORED) LEAVE WS-FEATURE-COUNT       *
062230*    UNCHANGED AND CONTRIBUTE NOTHING TO THE FEATURE LIST.       *
062300 335000-start-split-one-feature-token.
062400     INITIALIZE ws-trail-space-count ws-token-colon-position
062500     INSPECT ws-token-text
062600             TALLYING ws-trail-space-count
062700                  FOR TRAILING SPACE
062800     COMPUTE ws-token-length =
062900             LENGTH OF ws-token-text - ws-trail-space-count
063000
063100     IF ws-token-length > ZERO
063200         INSPECT ws-token-text (1:ws-token-length)
063300                 TALLYING ws-token-colon-position
063400                      FOR CHARACTERS BEFORE INITIAL ":"
063500
063510*            A COLON WAS FOUND STRICTLY INSIDE THE TOKEN (NOT AT *
063520*            POSITION ZERO PAST THE END, WHICH WOULD MEAN NO     *
063530*            COLON AT ALL) - SPLIT NAME FROM VALUE ON IT.        *
063600         IF ws-token-colon-position < ws-token-length
063700             ADD cte-01               TO ws-token-colon-position
063800             ADD cte-01               TO ws-feature-count
063900             SET idx-feature          TO ws-feature-count
064000             MOVE ws-token-text (1:ws-token-colon-position - 1)
064100                  TO ws-feature-name (idx-feature)
064200             IF ws-token-colon-position < ws-token-length
064300                 MOVE ws-token-text (ws-token-colon-position + 1:
064400                      ws-token-length - ws-token-colon-position)
064500                      TO ws-feature-value (idx-feature)
064600             END-IF
064700         END-IF
064800     END-IF.
064900 335000-finish-split-one-feature-token.
065000     EXIT.
065100
065200*---------------------------------------------------------------*
065300* U2/U3 - RESOLVE EVERY FEATURE OF THE RECORD, CHECK FOR A      *
065400* DUPLICATE INDEX WITHIN THE RECORD, THEN SORT ASCENDING.       *
065500*---------------------------------------------------------------*
065600 400000-start-convert-feature-list.
065610*    A RECORD WITH NO FEATURE TOKENS AT ALL (TARGET ONLY, OR     *
065620*    TARGET PLUS AN INFO REMARK) SKIPS RESOLUTION, DUPLICATE     *
065630*    CHECKING, AND SORTING ENTIRELY - THERE IS NOTHING TO DO.    *
065700     IF ws-feature-count > ZERO
065800         PERFORM 410000-start-resolve-one-feature
065900            THRU 410000-finish-resolve-one-feature
066000           VARYING idx-feature FROM 1 BY 1
066100             UNTIL idx-feature > ws-feature-count
066200
066300         PERFORM 440000-start-check-duplicate-features
066400            THRU 440000-finish-check-duplicate-features
066500
066600         PERFORM 450000-start-sort-converted-features
066700            THRU 450000-finish-sort-converted-features
066800     END-IF.
066900 400000-finish-convert-feature-list.
067000     EXIT.
067100
067200*---------------------------------------------------------------*
067300* CR0118 - QID NEVER TOUCHES THE DICTIONARY.  EVERY OTHER NAME  *
067400* IS LOOKED UP (R2.2) OR ASSIGNED THE NEXT NUMBER (R2.3/R2.4).  *
067500*---------------------------------------------------------------*
067600 410000-start-resolve-one-feature.
067700     ADD cte-01                      TO ws-converted-count
067800     SET idx-conv                    TO ws-converted-count
067900
068000*        R2.1 - THE RESERVED NAME.  COMPARED AS LOWERCASE "qid"  *
068010*        BECAUSE THAT IS HOW THE MODEL GROUP'S EXTRACT ALWAYS    *
068020*        CASES IT; THIS PROGRAM DOES NOT FOLD CASE ANYWHERE ELSE.*
068100     IF ws-feature-name (idx-feature) = "qid"
068200         SET sw-converted-is-qid (idx-conv) TO TRUE
068300         MOVE cte-qid-compare-key
068400                              TO ws-converted-compare-key (idx-conv)
068500     ELSE
068600         PERFORM 420000-start-search-dictionary
068700            THRU 420000-finish-search-dictionary
068800
068900         IF sw-dict-found-y
069000             MOVE ws-dict-index (idx-dict-mid)
069100                              TO ws-converted-index-num (idx-conv)
069200         ELSE
069300             PERFORM 430000-start-assign-new-feature-index
069400                THRU 430000-finish-assign-new-feature-index
069500             MOVE ws-resolved-index-num
069600                              TO ws-converted-index-num (idx-conv)
069700         END-IF
069800         MOVE ws-converted-index-num (idx-conv)
069900                              TO ws-converted-compare-key (idx-conv)
070000     END-IF
070100
070110*    VALUE RIDES ALONG UNCHANGED REGARDLESS OF WHICH BRANCH      *
070120*    ABOVE WAS TAKEN (R3.3) - ONLY THE NAME IS EVER TRANSLATED.  *
070200     MOVE ws-feature-value (idx-feature)
070300                              TO ws-converted-value (idx-conv).
070400 410000-finish-resolve-one-feature.
070500     EXIT.
070600
070700*---------------------------------------------------------------*
070800* CR1244/CR2606 - CLASSIC BINARY SEARCH OVER THE SORTED         *
070900* DICTIONARY, IN THE SAME STYLE THE OLD SEARCH UTILITY USED     *
071000* SEARCH ALL FOR OVER ITS FIXED FRUIT TABLE - HERE WRITTEN OUT  *
071100* BY HAND BECAUSE THE DICTIONARY GROWS AS THE RUN PROGRESSES.   *
071200*---------------------------------------------------------------*
071300 420000-start-search-dictionary.
071400     MOVE 'N'                        TO ws-dict-found-switch
071500     MOVE ws-dictionary-count        TO ws-dict-insert-position
071600
071610*        CR2606 - AN EMPTY DICTIONARY HAS NO VALID LOW/HIGH      *
071620*        RANGE TO SEARCH; SKIPPING STRAIGHT TO "NOT FOUND, WOULD *
071630*        INSERT AT POSITION 1" AVOIDS A LOW-BOUND-ABOVE-HIGH-    *
071640*        BOUND CONDITION ON THE VERY FIRST FEATURE OF THE RUN.   *
071700     IF ws-dictionary-count > ZERO
071800         MOVE 1                      TO ws-dict-low-bound
071900         MOVE ws-dictionary-count    TO ws-dict-high-bound
072000
072100         PERFORM 425000-start-binary-search-step
072200            THRU 425000-finish-binary-search-step
072300           UNTIL ws-dict-low-bound > ws-dict-high-bound
072400              OR sw-dict-found-y
072500     END-IF.
072600 420000-finish-search-dictionary.
072700     EXIT.
072800
072810*    ONE HALVING STEP - NARROWS TO THE LOW OR HIGH HALF BASED ON *
072820*    AN ALPHABETIC COMPARE AGAINST THE MIDPOINT NAME, AND        *
072830*    REMEMBERS THE INSERT POSITION EVEN WHEN NO MATCH IS FOUND.  *
072900 425000-start-binary-search-step.
073000     COMPUTE ws-dict-mid-point =
073100             (ws-dict-low-bound + ws-dict-high-bound) / 2
073200     SET idx-dict-mid             TO ws-dict-mid-point
073300
073400     IF ws-feature-name (idx-feature) = ws-dict-name (idx-dict-mid)
073500         SET sw-dict-found-y      TO TRUE
073600     ELSE
073700         IF ws-feature-name (idx-feature) < ws-dict-name
073800                                                  (idx-dict-mid)
073900             MOVE ws-dict-mid-point   TO ws-dict-insert-position
074000             COMPUTE ws-dict-high-bound = ws-dict-mid-point - 1
074100         ELSE
074200             COMPUTE ws-dict-insert-position =
074300                     ws-dict-mid-point + 1
074400             COMPUTE ws-dict-low-bound = ws-dict-mid-point + 1
074500         END-IF
074600     END-IF.
074700 425000-finish-binary-search-step.
074800     EXIT.
074900
075000*---------------------------------------------------------------*
075100* R2.3/R2.4 - UNSEEN NAME GETS NEXT-INDEX, IS SHIFTED INTO ITS  *
075200* SORTED SLOT, AND (WHEN THE MAPPING FILE IS OPEN) IS WRITTEN   *
075300* OUT AT ONCE - NOT BATCHED TO END OF RUN.                      *
075400*---------------------------------------------------------------*
075500 430000-start-assign-new-feature-index.
075600     MOVE ws-next-feature-index      TO ws-resolved-index-num
075700     ADD  cte-01                     TO ws-next-feature-index
075800
075810*        MAKE ROOM FOR THE NEW NAME AT WS-DICT-INSERT-POSITION   *
075820*        BY SLIDING EVERYTHING FROM THERE TO THE END OF THE      *
075830*        DICTIONARY UP ONE SLOT, HIGHEST SUBSCRIPT FIRST SO NO   *
075840*        ENTRY IS OVERWRITTEN BEFORE IT HAS BEEN COPIED.         *
075900     IF ws-dict-insert-position <= ws-dictionary-count
076000         PERFORM 435000-start-shift-dictionary-down
076100            THRU 435000-finish-shift-dictionary-down
076200           VARYING idx-dict-shift FROM ws-dictionary-count
076300                                  BY -1
076400             UNTIL idx-dict-shift < ws-dict-insert-position
076500     END-IF
076600
076700     ADD  cte-01                     TO ws-dictionary-count
076800     SET  idx-dict-low               TO ws-dict-insert-position
076900     MOVE ws-feature-name (idx-feature)
077000                                      TO ws-dict-name (idx-dict-low)
077100     MOVE ws-resolved-index-num       TO ws-dict-index (idx-dict-low)
077200
077210*        CR0203 - LIVE MAPPING WRITE.  IF THE DD WAS NOT         *
077220*        SUPPLIED THIS RUN, SW-MAPPING-OPEN-Y IS NEVER TRUE AND  *
077230*        THIS PARAGRAPH IS SIMPLY NEVER CALLED.                  *
077300     IF sw-mapping-open-y
077400         PERFORM 600000-start-write-mapping-line
077500            THRU 600000-finish-write-mapping-line
077600     END-IF.
077700 430000-finish-assign-new-feature-index.
077800     EXIT.
077900
078000*    SLIDES ONE DICTIONARY ENTRY UP BY ONE SLOT - CALLED ONCE    *
078010*    PER ENTRY THAT NEEDS TO MOVE, HIGHEST SUBSCRIPT FIRST.      *
078100 435000-start-shift-dictionary-down.
078200     SET idx-dict-low                TO idx-dict-shift
078300     SET idx-dict-high               TO idx-dict-shift
078400     SET idx-dict-high               UP BY 1
078500     MOVE ws-dict-entry (idx-dict-low)
078600                                      TO ws-dict-entry (idx-dict-high).
078700 435000-finish-shift-dictionary-down.
078800     EXIT.
078900
079000*---------------------------------------------------------------*
079100* CR1611 - R2.5.  SAME RESOLVED INDEX TWICE (OR TWO QID PAIRS)  *
079200* IN ONE RECORD IS A DATA ERROR - THE RUN STOPS DEAD.           *
079300*---------------------------------------------------------------*
079400 440000-start-check-duplicate-features.
079500     MOVE 'N'                        TO ws-duplicate-found-switch
079510*        A SINGLE-FEATURE RECORD CANNOT CONTAIN A DUPLICATE PAIR *
079520*        BY DEFINITION, SO THE COMPARE LOOP ONLY RUNS WHEN TWO   *
079530*        OR MORE CONVERTED ENTRIES EXIST.                        *
079600     IF ws-converted-count > 1
079700         PERFORM 445000-start-compare-one-pair
079800            THRU 445000-finish-compare-one-pair
079900           VARYING idx-conv-a FROM 1 BY 1
080000             UNTIL idx-conv-a > ws-converted-count
080100                OR sw-duplicate-found-y
080200     END-IF.
080300 440000-finish-check-duplicate-features.
080400     EXIT.
080500
080600*    OUTER LEG OF THE ALL-PAIRS COMPARE - HOLDS IDX-CONV-A FIXED *
080610*    WHILE 447000 WALKS EVERY OCCURRENCE AHEAD OF IT.            *
080700 445000-start-compare-one-pair.
080800     IF idx-conv-a < ws-converted-count
080900         PERFORM 447000-start-compare-inner-pair
081000            THRU 447000-finish-compare-inner-pair
081100           VARYING idx-conv-b FROM idx-conv-a BY 1
081200             UNTIL idx-conv-b > ws-converted-count
081300                OR sw-duplicate-found-y
081400     END-IF.
081500 445000-finish-compare-one-pair.
081600     EXIT.
081700
081800 447000-start-compare-inner-pair.
081810*    CR1611/CR2714 - WS-FEATURE-NAME BELONGS TO WS-FEATURE-ENTRY, *
081820*    NOT WS-CONVERTED-ENTRY - THE TWO TABLES DO NOT SHARE AN      *
081830*    ELEMENT LENGTH, SO IDX-CONV-A (INDEXED BY FOR THE LATTER)    *
081840*    MAY NOT BE USED TO SUBSCRIPT THE FORMER DIRECTLY - DOING SO  *
081850*    WORKED BY ACCIDENT ONLY AT OCCURRENCE ONE AND NAMED THE      *
081860*    WRONG FEATURE ON THE 999999 DISPLAY FOR ANY LATER OCCURRENCE *
081870*    (CR2714).  SET THE PROPERLY-SCOPED IDX-FEATURE TO THE SAME   *
081880*    OCCURRENCE NUMBER FIRST, SINCE A RECORD'S FEATURE LIST AND   *
081890*    ITS CONVERTED LIST ALWAYS RUN IN THE SAME ORDER (410000).    *
082000     IF idx-conv-b > idx-conv-a
082010*            COMPARE-KEY, NOT THE RAW INDEX NUMBER, IS WHAT       *
082020*            CATCHES BOTH AN ORDINARY DUPLICATE INDEX AND A       *
082030*            SECOND QID PAIR (QID'S KEY IS THE RESERVED HIGH-     *
082040*            VALUE CONSTANT, SO TWO QID PAIRS COMPARE EQUAL TOO). *
082100         IF ws-converted-compare-key (idx-conv-a) =
082200            ws-converted-compare-key (idx-conv-b)
082300             SET idx-feature          TO idx-conv-a
082400             MOVE ws-feature-name (idx-feature)
082500                                  TO ws-error-feature-name
082600             SET sw-duplicate-found-y TO TRUE
082700             GO TO 999999-abort-duplicate-feature
082800         END-IF
082900     END-IF.
083000 447000-finish-compare-inner-pair.
083100     EXIT.
083200
083300*---------------------------------------------------------------*
083400* CR2044 - U3 SORT.  BUBBLE-EXCHANGE OVER THE COMPARE-KEY, THE  *
083500* SAME EXCHANGE PATTERN THE OLD SEARCH UTILITY USED TO ORDER    *
083600* ITS FRUIT TABLE.  QID CARRIES THE HIGH-VALUE COMPARE KEY SO   *
083700* IT ALWAYS SORTS TO THE BOTTOM OF THE LIST (R3.2).             *
083800*---------------------------------------------------------------*
083900 450000-start-sort-converted-features.
084000     IF ws-converted-count > 1
084100         COMPUTE ws-sort-bottom = ws-converted-count - 1
084200         PERFORM 455000-start-sort-one-pass
084300            THRU 455000-finish-sort-one-pass
084400           VARYING idx-conv-a FROM 1 BY 1
084500             UNTIL idx-conv-a > ws-sort-bottom
084600     END-IF.
084700 450000-finish-sort-converted-features.
084800     EXIT.
084900
085000*    ONE FULL BUBBLE PASS - EVERY ADJACENT PAIR FROM THE TOP OF  *
085010*    THE LIST DOWN TO THE CURRENT BOTTOM IS COMPARED ONCE.       *
085100 455000-start-sort-one-pass.
085200     PERFORM 457000-start-compare-and-exchange
085300        THRU 457000-finish-compare-and-exchange
085400       VARYING idx-conv-b FROM 1 BY 1
085500         UNTIL idx-conv-b > ws-sort-bottom.
085600 455000-finish-sort-one-pass.
085700     EXIT.
085800
085900*    ONE ADJACENT COMPARE-AND-SWAP - A HIGHER COMPARE-KEY SITTING*
085910*    AHEAD OF A LOWER ONE IS OUT OF ORDER (R3.1) AND IS EXCHANGED*
085920*    THROUGH WS-SORT-TEMP-ENTRY, THE SAME THREE-MOVE SWAP IDIOM  *
085930*    THE OLD SEARCH UTILITY USED FOR ITS OWN EXCHANGE SORT.      *
086000 457000-start-compare-and-exchange.
086100     SET idx-conv                    TO idx-conv-b
086200     SET idx-conv                    UP BY 1
086300
086400     IF ws-converted-compare-key (idx-conv-b) >
086500        ws-converted-compare-key (idx-conv)
086600         MOVE ws-converted-entry (idx-conv-b) TO ws-sort-temp-entry
086700         MOVE ws-converted-entry (idx-conv)
086800                                  TO ws-converted-entry (idx-conv-b)
086900         MOVE ws-sort-temp-entry  TO ws-converted-entry (idx-conv)
087000     END-IF.
087100 457000-finish-compare-and-exchange.
087200     EXIT.
087300
087400*---------------------------------------------------------------*
087500* CR1102 - R4.1.  TARGET, THE SORTED INDEX:VALUE TOKENS, THEN   *
087600* INFO IF PRESENT.  NO TRAILING BLANK WHEN INFO IS ABSENT.      *
087700*---------------------------------------------------------------*
087800 500000-start-build-and-write-data-line.
087900     MOVE SPACES                     TO ws-output-line
088000     MOVE 1                          TO ws-output-pointer
088100
088110*    TARGET GOES OUT FIRST, VERBATIM (R3.3), FOLLOWED BY A       *
088120*    SINGLE BLANK.  DELIMITED BY SPACE IS SAFE HERE BECAUSE      *
088130*    WS-TARGET ITSELF CAN NEVER CONTAIN AN EMBEDDED BLANK - IT   *
088140*    WAS UNSTRUNG ON SPACE IN 320000 IN THE FIRST PLACE.         *
088200     STRING ws-target                DELIMITED BY SPACE
088300         INTO ws-output-line
088400        WITH POINTER ws-output-pointer
088500     END-STRING
088600
088610*    R3.2 - THE CONVERTED LIST IS ALREADY SORTED ASCENDING WITH  *
088620*    QID LAST (450000), SO A STRAIGHT WALK IN OCCURRENCE ORDER   *
088630*    IS ALL 510000 NEEDS TO DO TO EMIT THEM CORRECTLY.           *
088700     IF ws-converted-count > ZERO
088800         PERFORM 510000-start-append-one-feature-token
088900            THRU 510000-finish-append-one-feature-token
089000           VARYING idx-conv FROM 1 BY 1
089100             UNTIL idx-conv > ws-converted-count
089200     END-IF
089300
089400     IF sw-info-present-y
089410*        CR2510/CR2713 - DELIMITED BY SPACE WOULD CUT WS-INFO-   *
089420*        TEXT OFF AT ITS FIRST EMBEDDED BLANK, WHICH R1.3/R3.3   *
089430*        FORBID - INFO IS FREE TEXT AND MUST GO OUT WHOLE.       *
089440*        WS-INFO-LENGTH (SET IN 310000) GIVES THE EXACT SLICE    *
089450*        SO DELIMITED BY SIZE CARRIES EVERY BLANK IT CONTAINS.   *
089500         STRING SPACE                DELIMITED BY SIZE
089600                ws-info-text (1:ws-info-length)
089700                                      DELIMITED BY SIZE
089800             INTO ws-output-line
089900            WITH POINTER ws-output-pointer
090000         END-STRING
090100     END-IF
090200
090210*    CR1102 - WRITE EXACTLY THE BYTES ASSEMBLED, NOT THE WHOLE   *
090220*    2048-BYTE WS-OUTPUT-LINE - THIS IS WHAT KEEPS A RECORD WITH *
090230*    NO INFO ANNOTATION FROM PICKING UP A TRAILING BLANK.        *
090300     COMPUTE ws-output-length = ws-output-pointer - 1
090400     MOVE SPACES                     TO indexed-data-record-text
090500     WRITE indexed-data-record FROM ws-output-line
090600                                      (1:ws-output-length).
090700 500000-finish-build-and-write-data-line.
090800     EXIT.
090900
091000*    ONE CONVERTED PAIR, EMITTED AS A LEADING BLANK, THEN        *
091010*    EITHER "qid" OR THE EDITED INDEX NUMBER, THEN A COLON, THEN *
091020*    THE VALUE (R4.1).                                           *
091100 510000-start-append-one-feature-token.
091200     STRING SPACE                    DELIMITED BY SIZE
091300         INTO ws-output-line
091400        WITH POINTER ws-output-pointer
091500     END-STRING
091600
091610*        R2.1 - THE RESERVED NAME PRINTS AS THE LITERAL TEXT     *
091620*        "qid", NEVER AS A NUMBER, NO MATTER WHAT INDEX VALUE    *
091630*        HAPPENS TO SIT IN WS-CONVERTED-INDEX-NUM FOR THIS PAIR. *
091700     IF sw-converted-is-qid (idx-conv)
091800         STRING "qid"                DELIMITED BY SIZE
091900             INTO ws-output-line
092000            WITH POINTER ws-output-pointer
092100         END-STRING
092200     ELSE
092210*            ZERO-SUPPRESSED EDIT, THEN STRIP THE LEADING BLANKS *
092220*            THAT SUPPRESSION LEAVES BEHIND BEFORE STRINGING -   *
092230*            THE OUTPUT LINE MAY NOT CARRY THEM (R4.1).          *
092300         MOVE ws-converted-index-num (idx-conv) TO ws-index-edited
092400         INITIALIZE ws-index-lead-spaces
092500         INSPECT ws-index-edited
092600                 TALLYING ws-index-lead-spaces
092700                      FOR LEADING SPACE
092800         COMPUTE ws-index-edit-start = ws-index-lead-spaces + 1
092900
093000         STRING ws-index-edited (ws-index-edit-start:)
093100                                      DELIMITED BY SIZE
093200             INTO ws-output-line
093300            WITH POINTER ws-output-pointer
093400         END-STRING
093500     END-IF
093600
093700     STRING ":"                      DELIMITED BY SIZE
093800            ws-converted-value (idx-conv) DELIMITED BY SPACE
093900         INTO ws-output-line
094000        WITH POINTER ws-output-pointer
094100     END-STRING.
094200 510000-finish-append-one-feature-token.
094300     EXIT.
094400
094500*---------------------------------------------------------------*
094600* R2.4/R4.2 - ONE MAPPING LINE PER NEW NAME, WRITTEN AS SOON    *
094700* AS THE NAME IS ASSIGNED - NOT AT END OF RUN.                  *
094800*---------------------------------------------------------------*
094900 600000-start-write-mapping-line.
095000     MOVE ws-resolved-index-num       TO ws-index-edited
095100     INITIALIZE ws-index-lead-spaces
095200     INSPECT ws-index-edited
095300             TALLYING ws-index-lead-spaces
095400                  FOR LEADING SPACE
095500     COMPUTE ws-index-edit-start = ws-index-lead-spaces + 1
095600
095700     MOVE SPACES                      TO ws-mapping-line
095800     MOVE 1                           TO ws-mapping-pointer
095810*    INDEX NUMBER, ONE BLANK, THEN THE ORIGINAL FEATURE NAME -   *
095820*    IDX-FEATURE IS STILL POSITIONED AT THE FEATURE THAT JUST    *
095830*    RESOLVED SINCE 430000 IS ONLY EVER CALLED FROM 410000.      *
095900     STRING ws-index-edited (ws-index-edit-start:)
096000                                       DELIMITED BY SIZE
096100            SPACE                     DELIMITED BY SIZE
096200            ws-feature-name (idx-feature) DELIMITED BY SPACE
096300         INTO ws-mapping-line
096400        WITH POINTER ws-mapping-pointer
096500     END-STRING
096600
096700     MOVE SPACES                      TO mapping-file-record-text
096800     WRITE mapping-file-record FROM ws-mapping-line
096900                                       (1:ws-mapping-pointer - 1).
097000 600000-finish-write-mapping-line.
097100     EXIT.
097200
097300*---------------------------------------------------------------*
097400* CR1789 - R5.1.  PROGRESS EVERY 1000 DATA RECORDS.             *
097500*---------------------------------------------------------------*
097600 700000-start-check-progress-message.
097610*    UNDER RUN-MODE OPTION 2 (QUIET) NEITHER THE DIVIDE NOR THE  *
097620*    DISPLAY BELOW COSTS ANYTHING - THE WHOLE PARAGRAPH IS       *
097630*    SKIPPED (CR2290).                                           *
097700     IF sw-run-mode-verbose
097800         DIVIDE ws-record-count BY cte-1000
097900             GIVING ws-progress-quotient
098000            REMAINDER ws-progress-remainder
098100         IF ws-progress-remainder = ZERO
098200             MOVE ws-record-count      TO ws-count-edited
098300             DISPLAY "Processed " ws-count-edited " entries"
098400         END-IF
098500     END-IF.
098600 700000-finish-check-progress-message.
098700     EXIT.
098800
098900*---------------------------------------------------------------*
099000* U5 CONVERSION-DRIVER - STEPS 5/6.  CLOSE UP AND, IF ASKED,    *
099100* REPORT THE TRUE RECORD COUNT (CR1560) AND ELAPSED TIME.       *
099200*---------------------------------------------------------------*
099300 900000-start-terminate-program.
099400     CLOSE named-data-file
099500           indexed-data-file
099600           mapping-file
099700
099800     IF sw-run-mode-verbose
099900         ACCEPT ws-end-time            FROM TIME
100000         PERFORM 950000-start-format-elapsed-time
100100            THRU 950000-finish-format-elapsed-time
100200
100300         MOVE ws-record-count          TO ws-count-edited
100400         DISPLAY SPACE
100500         DISPLAY "Finished after processing a total of "
100600                 ws-count-edited " entries"
100700         DISPLAY "Conversion took "
100800                 ws-time-string (1:ws-time-string-ptr - 1)
100900     END-IF.
101000 900000-finish-terminate-program.
101100     EXIT.
101200
101300*---------------------------------------------------------------*
101400* CR2151/CR2606 - U6 TIME FORMATTER.  HOURS/MINUTES/SECONDS/    *
101500* MILLISECONDS, LARGEST UNIT FIRST, DROPPING ANY UNIT THAT      *
101600* WOULD PRINT AS ZERO OTHER THAN SECONDS (R6.1-R6.4).           *
101700*---------------------------------------------------------------*
101800 950000-start-format-elapsed-time.
101810*    WHOLE RUN CONVERTED TO HUNDREDTHS OF A SECOND SO ONE SIGNED *
101820*    SUBTRACTION HANDLES THE ELAPSED TIME REGARDLESS OF WHICH    *
101830*    OF THE FOUR CLOCK COMPONENTS ACTUALLY CHANGED.              *
101900     COMPUTE ws-elapsed-total-cs =
102000             ((ws-end-hh   * 3600 + ws-end-mm   * 60 + ws-end-ss)
102100                 * 100 + ws-end-cc)
102200           - ((ws-start-hh * 3600 + ws-start-mm * 60 + ws-start-ss)
102300                 * 100 + ws-start-cc)
102400
102410*    A RUN THAT CROSSES MIDNIGHT PRODUCES A NEGATIVE DIFFERENCE - *
102420*    ADD BACK A FULL 24 HOURS OF HUNDREDTHS TO WRAP IT POSITIVE.  *
102500     IF ws-elapsed-total-cs < 0
102600         ADD 8640000                  TO ws-elapsed-total-cs
102700     END-IF
102800
102900     COMPUTE ws-elapsed-hours   = ws-elapsed-total-cs / 360000
103000     COMPUTE ws-elapsed-minutes =
103100             (ws-elapsed-total-cs / 6000) - (ws-elapsed-hours * 60)
103200     COMPUTE ws-elapsed-seconds =
103300             (ws-elapsed-total-cs / 100)
103400                 - ((ws-elapsed-total-cs / 6000) * 60)
103500     COMPUTE ws-elapsed-millis  =
103600             (ws-elapsed-total-cs
103700                 - ((ws-elapsed-total-cs / 100) * 100)) * 10
103800
103900     MOVE SPACES                      TO ws-time-string
104000     MOVE 1                           TO ws-time-string-ptr
104100
104110*    R6.1-R6.4 - HOURS AND MINUTES ARE DROPPED WHEN THEY WOULD   *
104120*    PRINT AS ZERO; SECONDS ALWAYS PRINTS; MILLISECONDS PRINTS   *
104130*    ONLY WHEN NON-ZERO.  A ONE-SECOND RUN THEREFORE DISPLAYS AS *
104140*    JUST "1s", NOT "0h 0m 1s 0ms".                              *
104200     IF ws-elapsed-total-cs >= 360000
104300         PERFORM 955000-start-append-hours
104400            THRU 955000-finish-append-hours
104500     END-IF
104600
104700     IF ws-elapsed-total-cs >= 6000
104800         PERFORM 956000-start-append-minutes
104900            THRU 956000-finish-append-minutes
105000     END-IF
105100
105200     PERFORM 957000-start-append-seconds
105300        THRU 957000-finish-append-seconds
105400
105500     IF ws-elapsed-millis >= 1
105600         PERFORM 958000-start-append-millis
105700            THRU 958000-finish-append-millis
105800     END-IF.
105900 950000-finish-format-elapsed-time.
106000     EXIT.
106100
106200*    HOURS COMPONENT - EDITED VALUE FOLLOWED BY THE LITERAL "h"  *
106300*    AND A SEPARATING BLANK.                                     *
106400 955000-start-append-hours.
106500     MOVE ws-elapsed-hours             TO ws-time-edit-9
106600     PERFORM 959000-start-append-component
106700        THRU 959000-finish-append-component
106800     STRING "h"                        DELIMITED BY SIZE
106900            SPACE                      DELIMITED BY SIZE
107000         INTO ws-time-string
107100        WITH POINTER ws-time-string-ptr
107200     END-STRING.
107300 955000-finish-append-hours.
107400     EXIT.
107500
107600*    MINUTES COMPONENT - SAME PATTERN AS 955000, LITERAL "m".    *
107700 956000-start-append-minutes.
107800     MOVE ws-elapsed-minutes           TO ws-time-edit-9
107900     PERFORM 959000-start-append-component
108000        THRU 959000-finish-append-component
108100     STRING "m"                        DELIMITED BY SIZE
108200            SPACE                      DELIMITED BY SIZE
108300         INTO ws-time-string
108400        WITH POINTER ws-time-string-ptr
108500     END-STRING.
108600 956000-finish-append-minutes.
108700     EXIT.
108800
108900*    SECONDS COMPONENT - ALWAYS APPENDED (R6.3), LITERAL "s".    *
109000 957000-start-append-seconds.
109100     MOVE ws-elapsed-seconds           TO ws-time-edit-9
109200     PERFORM 959000-start-append-component
109300        THRU 959000-finish-append-component
109400     STRING "s"                        DELIMITED BY SIZE
109500            SPACE                      DELIMITED BY SIZE
109600         INTO ws-time-string
109700        WITH POINTER ws-time-string-ptr
109800     END-STRING.
109900 957000-finish-append-seconds.
110000     EXIT.
110100
110200*    MILLISECONDS COMPONENT - APPENDED ONLY WHEN NON-ZERO        *
110300*    (R6.4), LITERAL "ms".                                       *
110400 958000-start-append-millis.
110500     MOVE ws-elapsed-millis             TO ws-time-edit-9
110600     PERFORM 959000-start-append-component
110700        THRU 959000-finish-append-component
110800     STRING "ms"                        DELIMITED BY SIZE
110900            SPACE                       DELIMITED BY SIZE
111000         INTO ws-time-string
111100        WITH POINTER ws-time-string-ptr
111200     END-STRING.
111300 958000-finish-append-millis.
111400     EXIT.
111500
111600*    SHARED TAIL END OF ALL FOUR APPEND PARAGRAPHS ABOVE - STRIP *
111700*    THE LEADING BLANKS THE Z-EDIT LEFT BEHIND AND STRING THE    *
111800*    REMAINING DIGITS ONTO WS-TIME-STRING.                       *
111900 959000-start-append-component.
112000     INITIALIZE ws-index-lead-spaces
112100     INSPECT ws-time-edit-9
112200             TALLYING ws-index-lead-spaces
112300                  FOR LEADING SPACE
112400     COMPUTE ws-index-edit-start = ws-index-lead-spaces + 1
112500     STRING ws-time-edit-9 (ws-index-edit-start:)
112600                                        DELIMITED BY SIZE
112700         INTO ws-time-string
112800        WITH POINTER ws-time-string-ptr
112900     END-STRING.
113000 959000-finish-append-component.
113100     EXIT.
113200
113300*---------------------------------------------------------------*
113400* CR1611/CR2714 - R2.5 ABORT.  DUPLICATE FEATURE WITHIN ONE     *
113500* RECORD IS NOT RECOVERABLE - CLOSE UP AND STOP, IDENTIFYING    *
113600* THE FEATURE (CORRECTLY, SINCE CR2714).                        *
113700*---------------------------------------------------------------*
113800 999999-abort-duplicate-feature.
113900     DISPLAY SPACE
114000     DISPLAY "+---+----+---+----+---+----+---+----+---+"
114100     DISPLAY "|   DUPLICATE FEATURE IN ONE RECORD.     |"
114200     DISPLAY "+---+----+---+----+---+----+---+----+---+"
114300     DISPLAY "| RECORD NUMBER  : [" ws-record-count "]."
114400     DISPLAY "| FEATURE NAME   : [" ws-error-feature-name "]."
114500     DISPLAY "+---+----+---+----+---+----+---+----+---+"
114600     CLOSE named-data-file
114700           indexed-data-file
114800           mapping-file
114900     MOVE 16                          TO RETURN-CODE
115000     STOP RUN.
115100
115200 END program SvmCnvrt.
